000100*****************************************************************         
000200* CFPSAL1      - LAYOUT DEL REGISTRO DE SALIDA (ZENMONEY)      *          
000300* APLICACION   - CONTROL DE FINANZAS PERSONALES                *          
000400*****************************************************************         
000500*  ESTE COPY DESCRIBE UN MOVIMIENTO YA CONVERTIDO, LISTO PARA             
000600*  SER ESCRITO AL ARCHIVO DE CARGA DEL SISTEMA DE CONTROL                 
000700*  FINANCIERO PERSONAL.  SE INCLUYE DEBAJO DE W0200-REG-SALIDA            
000800*  (VER CFPCNV01), POR LO QUE NO LLEVA NIVEL 01 PROPIO.                   
000900*                                                                         
001000*  14/09/87 RAMV TK-0341 VERSION INICIAL.                                 
001100*  10/11/90 JOSG TK-0688 SE AGREGAN LOS INDICADORES DE INGRESO Y          
001200*               EGRESO PARA VALIDAR EL REGISTRO DE SALIDA.                
001300*  19/01/94 MAPZ TK-0901 SE AGREGA LA REDEFINICION DE LA FECHA            
001400*               DE SALIDA PARA ARMAR EL TEXTO AAAA-MM-DD SIN              
001500*               USAR FUNCIONES DE FECHA.                                  
001600*  11/06/07 EFLM TK-1536 LOS FILLER SEPARADORES DE LA REDEFI-             
001700*               NICION DE FECHA QUEDABAN SIN VALOR INICIAL; SE            
001800*               LES PONE VALUE '-' PARA QUE LA FECHA DE SALIDA            
001900*               SIEMPRE TENGA LOS GUIONES DE AAAA-MM-DD.                  
002000*                                                                         
002100 10  SAL-NOM-CATEGORIA              PIC X(40).                            
002200 10  SAL-COMENTARIO                 PIC X(80).                            
002300 10  SAL-FECHA-TXT                  PIC X(10).                            
002400 10  SAL-FECHA-TXT-R REDEFINES SAL-FECHA-TXT.                             
002500    15  SAL-FEC-TXT-ANIO           PIC X(04).                             
002600    15  FILLER                     PIC X(01) VALUE '-'.                   
002700    15  SAL-FEC-TXT-MES            PIC X(02).                             
002800    15  FILLER                     PIC X(01) VALUE '-'.                   
002900    15  SAL-FEC-TXT-DIA            PIC X(02).                             
003000 10  SAL-IND-INGRESO                PIC X.                                
003100    88  SAL-HAY-INGRESO                    VALUE 'S'.                     
003200    88  SAL-NO-HAY-INGRESO                 VALUE 'N'.                     
003300 10  SAL-INGRESO                    PIC S9(13)V99.                        
003400 10  SAL-CTA-INGRESO                PIC X(43).                            
003500 10  SAL-MONEDA-INGRESO             PIC X(03).                            
003600 10  SAL-IND-EGRESO                 PIC X.                                
003700    88  SAL-HAY-EGRESO                     VALUE 'S'.                     
003800    88  SAL-NO-HAY-EGRESO                  VALUE 'N'.                     
003900 10  SAL-EGRESO                     PIC S9(13)V99.                        
004000 10  SAL-CTA-EGRESO                 PIC X(43).                            
004100 10  SAL-MONEDA-EGRESO              PIC X(03).                            
004200 10  FILLER                         PIC X(10).                            
