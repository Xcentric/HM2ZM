000100*****************************************************************         
000200* FECHA       : 14/09/1987                                     *          
000300* PROGRAMADOR : RAUL ANTONIO MEJIA V. (RAMV)                   *          
000400* APLICACION  : CONTROL DE FINANZAS PERSONALES                 *          
000500* PROGRAMA    : CFPCNV01                                       *          
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : CONVIERTE EL EXTRACTO DE MOVIMIENTOS DEL       *          
000800*             : SISTEMA DE CONTROL DOMESTICO (FORMATO CON      *          
000900*             : PUNTO Y COMA) AL FORMATO DE CARGA DEL SISTEMA  *          
001000*             : DE CONTROL FINANCIERO PERSONAL (FORMATO CON    *          
001100*             : COMA), UNIENDO LOS DOS MOVIMIENTOS DE UN       *          
001200*             : TRASLADO ENTRE CUENTAS EN UN SOLO REGISTRO     *          
001300*             : DE SALIDA                                      *          
001400* ARCHIVOS    : CFPENTRA=ENTRADA MOVTOS, CFPCTLMM=CTAS MULTI-  *          
001500*             : MONEDA, CFPSALID=SALIDA CARGA ZENMONEY         *          
001600* PROGRAMA(S) : NO APLICA                                      *          
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.                CFPCNV01.                                     
002000 AUTHOR.                    RAUL ANTONIO MEJIA V.                         
002100 INSTALLATION.              DEPTO DE SISTEMAS - PROCESOS BATCH.           
002200 DATE-WRITTEN.              14/09/1987.                                   
002300 DATE-COMPILED.                                                           
002400 SECURITY.                  CONFIDENCIAL - USO INTERNO.                   
002500*****************************************************************         
002600*                BITACORA DE CAMBIOS DEL PROGRAMA               *         
002700*****************************************************************         
002800* 14/09/87 RAMV TK-0341 VERSION INICIAL. CONVIERTE MOVIMIENTOS            
002900*               SENCILLOS, NO TRATA TRASLADOS ENTRE CUENTAS.              
003000* 22/03/89 RAMV TK-0512 SE AGREGA EL TRATAMIENTO DE TRASLADOS             
003100*               ENTRE CUENTAS (PAREO DE LAS DOS PATAS DEL                 
003200*               MOVIMIENTO EN UN SOLO REGISTRO DE SALIDA).                
003300* 10/11/90 JOSG TK-0688 SE AGREGA LA VALIDACION DE LAS                    
003400*               PRECONDICIONES DEL PAR DE TRASLADO; SI NO                 
003500*               CUADRAN SE RECHAZA EL PAR Y EL PROCESO SIGUE.             
003600* 05/06/92 JOSG TK-0734 SE CORRIGE EL REFORMATEO DE LA FECHA DE           
003700*               DD.MM.AAAA A AAAA-MM-DD.                                  
003800* 19/01/94 MAPZ TK-0901 SE AGREGAN LOS CONTADORES DE REGISTROS            
003900*               RECHAZADOS A LA ESTADISTICA FINAL.                        
004000* 30/08/95 MAPZ TK-0965 SE AGREGA EL CONTROL DE CUENTAS MULTI-            
004100*               MONEDA (DECORACION DEL NOMBRE DE CUENTA CON EL            
004200*               CODIGO DE MONEDA).                                        
004300* 12/02/97 LEPR TK-1102 SE AGREGA EL DESPOJO DEL BOM UTF-8 AL             
004400*               INICIO DEL ARCHIVO DE ENTRADA (EXTRACTOS                  
004500*               GENERADOS POR EL PAQUETE NUEVO DE DOMESTICO).             
004600* 03/11/98 LEPR TK-1180 ANO 2000: EL ANIO DE LA FECHA DE                  
004700*               ENTRADA Y SALIDA SE AMPLIA A 4 DIGITOS.                   
004800* 21/05/99 LEPR TK-1223 VALIDACION DE REGRESION ANO 2000                  
004900*               COMPLETA, SIN HALLAZGOS.                                  
005000* 17/07/01 CRVM TK-1350 SE AGREGA LA BITACORA DE CUENTAS VISTAS           
005100*               POR MONEDA PARA EL REPORTE DE DIAGNOSTICO DE              
005200*               FIN DE PROCESO (NO SE ESCRIBE A ARCHIVO).                 
005300* 14/03/03 CRVM TK-1402 SE CORRIGE EL CALCULO DEL MONTO DE                
005400*               TRASLADO CUANDO LA PATA PENDIENTE QUEDABA SIN             
005500*               PAREJA AL CIERRE DEL ARCHIVO (SE DESCARTA SIN             
005600*               DETENER EL PROCESO, TAL COMO LO HACIA EL SISTEMA          
005700*               ORIGEN).                                                  
005800* 08/09/05 EFLM TK-1481 SE AMPLIA EL CAMPO DE CUENTA DECORADA DE          
005900*               40 A 43 POSICIONES PARA DAR CABIDA AL SUFIJO DE           
006000*               MONEDA.                                                   
006100* 11/06/07 EFLM TK-1536 SE CORRIGE 135-PARTE-LINEA-ENTRADA: EL            
006200*               AREA DE TRABAJO WKS-CAMPOS-CSV NO SE LIMPIABA             
006300*               ANTES DEL UNSTRING, POR LO QUE UNA CELDA VACIA            
006400*               (CATEGORIA, DESCRIPCION O TRASLADO) SE QUEDABA            
006500*               CON EL VALOR DE LA LINEA ANTERIOR. SE DETECTO AL          
006600*               VER TRASLADOS FANTASMA EN REGISTROS SENCILLOS.            
006700* 02/09/08 EFLM TK-1541 EN 340-DECORA-NOMBRE-CUENTA EL STRING             
006800*               CORTABA EL NOMBRE DE CUENTA EN EL PRIMER ESPACIO          
006900*               INTERNO (DELIMITED BY SPACE); LAS CUENTAS DE DOS          
007000*               PALABRAS QUEDABAN TRUNCADAS AL DECORARSE. SE              
007100*               CAMBIA A CONTAR LA COLA DE ESPACIOS, IGUAL QUE EN         
007200*               281-RECORTA-TEXTO. DE PASO SE QUITAN C01 IS TOP-          
007300*               OF-FORM Y UPSI-0 IS SW-MODO-PRUEBA DE SPECIAL-            
007400*               NAMES, QUE NO SE USABAN EN NINGUNA PARTE DEL              
007500*               PROGRAMA.                                                 
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800 SOURCE-COMPUTER.           IBM-370.                                      
007900 OBJECT-COMPUTER.           IBM-370.                                      
008000 SPECIAL-NAMES.                                                           
008100     CLASS CLASE-ALFA-MONEDA IS "A" THRU "Z".                             
008200 INPUT-OUTPUT SECTION.                                                    
008300 FILE-CONTROL.                                                            
008400     SELECT CFP-ENTRA ASSIGN TO CFPENTRA                                  
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS IS FS-ENTRA                                          
008700                         FSE-ENTRA.                                       
008800     SELECT CFP-CTLMM ASSIGN TO CFPCTLMM                                  
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS FS-CTLMM                                          
009100                         FSE-CTLMM.                                       
009200     SELECT CFP-SALID ASSIGN TO CFPSALID                                  
009300         ORGANIZATION IS LINE SEQUENTIAL                                  
009400         FILE STATUS IS FS-SALID                                          
009500                         FSE-SALID.                                       
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800 FD  CFP-ENTRA                                                            
009900     LABEL RECORD STANDARD.                                               
010000 01  REG-ENTRA.                                                           
010100     05  REG-ENTRA-TEXTO            PIC X(398).                           
010200     05  FILLER                     PIC X(002).                           
010300 FD  CFP-CTLMM                                                            
010400     LABEL RECORD STANDARD.                                               
010500 01  REG-CTLMM.                                                           
010600     05  REG-CTLMM-CUENTA           PIC X(040).                           
010700     05  FILLER                     PIC X(010).                           
010800 FD  CFP-SALID                                                            
010900     LABEL RECORD STANDARD.                                               
011000 01  REG-SALID.                                                           
011100     05  REG-SALID-TEXTO            PIC X(298).                           
011200     05  FILLER                     PIC X(002).                           
011300 WORKING-STORAGE SECTION.                                                 
011400*    AREA DE NOMBRE DE PROGRAMA Y CONTROL DE ARCHIVOS                     
011500 01  WKS-PROGRAMA-ID                PIC X(08) VALUE 'CFPCNV01'.           
011600 01  WKS-ESTADOS-ARCHIVO.                                                 
011700     05  FS-ENTRA                   PIC X(02).                            
011800     05  FSE-ENTRA.                                                       
011900         10  FSE-RETURN-ENTRA       PIC S9(4) COMP-5.                     
012000         10  FSE-FUNCTION-ENTRA     PIC S9(4) COMP-5.                     
012100         10  FSE-FEEDBACK-ENTRA     PIC S9(4) COMP-5.                     
012200     05  FS-CTLMM                   PIC X(02).                            
012300     05  FSE-CTLMM.                                                       
012400         10  FSE-RETURN-CTLMM       PIC S9(4) COMP-5.                     
012500         10  FSE-FUNCTION-CTLMM     PIC S9(4) COMP-5.                     
012600         10  FSE-FEEDBACK-CTLMM     PIC S9(4) COMP-5.                     
012700     05  FS-SALID                   PIC X(02).                            
012800     05  FSE-SALID.                                                       
012900         10  FSE-RETURN-SALID       PIC S9(4) COMP-5.                     
013000         10  FSE-FUNCTION-SALID     PIC S9(4) COMP-5.                     
013100         10  FSE-FEEDBACK-SALID     PIC S9(4) COMP-5.                     
013200 01  WKS-PARM-ARCHIVO               PIC X(08).                            
013300 01  WKS-PARM-ACCION                PIC X(10).                            
013400 01  WKS-PARM-STATUS                PIC X(02).                            
013500*    BANDERAS DE CONTROL DEL PROCESO                                      
013600 01  WKS-BANDERAS.                                                        
013700     05  WKS-FIN-ENTRA              PIC X     VALUE 'N'.                  
013800         88  HAY-FIN-ENTRA                     VALUE 'S'.                 
013900         88  NO-FIN-ENTRA                      VALUE 'N'.                 
014000     05  WKS-FIN-CTLMM               PIC X     VALUE 'N'.                 
014100         88  HAY-FIN-CTLMM                     VALUE 'S'.                 
014200         88  NO-FIN-CTLMM                      VALUE 'N'.                 
014300     05  WKS-PRIMERA-LINEA           PIC X     VALUE 'S'.                 
014400         88  ES-PRIMERA-LINEA                  VALUE 'S'.                 
014500         88  NO-ES-PRIMERA-LINEA               VALUE 'N'.                 
014600     05  WKS-REGISTRO-VALIDO         PIC X     VALUE 'S'.                 
014700         88  REGISTRO-ES-VALIDO                VALUE 'S'.                 
014800         88  REGISTRO-NO-ES-VALIDO              VALUE 'N'.                
014900     05  WKS-PAR-TRASLADO            PIC X     VALUE 'S'.                 
015000         88  PAR-TRASLADO-VALIDO                VALUE 'S'.                
015100         88  PAR-TRASLADO-INVALIDO              VALUE 'N'.                
015200     05  WKS-SALIDA-VALIDA           PIC X     VALUE 'S'.                 
015300         88  SALIDA-ES-VALIDA                   VALUE 'S'.                
015400         88  SALIDA-NO-ES-VALIDA                VALUE 'N'.                
015500     05  WKS-CUENTA-ENCONTRADA-MM    PIC X     VALUE 'N'.                 
015600         88  CUENTA-ENCONTRADA-MM                VALUE 'S'.               
015700         88  CUENTA-NO-ENCONTRADA-MM              VALUE 'N'.              
015800     05  WKS-CUENTA-VISTA            PIC X     VALUE 'N'.                 
015900         88  CUENTA-VISTA-ENCONTRADA             VALUE 'S'.               
016000         88  CUENTA-VISTA-NO-ENCONTRADA           VALUE 'N'.              
016100     05  WKS-TOTAL-NEGATIVO          PIC X     VALUE 'N'.                 
016200         88  TOTAL-ENTRADA-NEGATIVO              VALUE 'S'.               
016300         88  TOTAL-ENTRADA-POSITIVO              VALUE 'N'.               
016400*    CONTADORES Y ACUMULADORES DE LA CORRIDA                              
016500 01  WKS-CONTADORES.                                                      
016600     05  WKS-TOT-LEIDOS              PIC 9(07) COMP.                      
016700     05  WKS-TOT-VALIDOS             PIC 9(07) COMP.                      
016800     05  WKS-TOT-RECHAZADOS-ENT      PIC 9(07) COMP.                      
016900     05  WKS-TOT-RECHAZADOS-SAL      PIC 9(07) COMP.                      
017000     05  WKS-TOT-CONVERTIDOS         PIC 9(07) COMP.                      
017100     05  WKS-TOT-ESCRITOS            PIC 9(07) COMP.                      
017200     05  WKS-TOT-TRASLADOS-OK        PIC 9(07) COMP.                      
017300     05  WKS-TOT-TRASLADOS-ERROR     PIC 9(07) COMP.                      
017400     05  WKS-TOT-CTAS-MM             PIC 9(05) COMP.                      
017500     05  WKS-TOT-CTAS-VISTAS         PIC 9(05) COMP.                      
017600     05  WKS-TOT-TABLA-ENT           PIC 9(05) COMP.                      
017700*    AREA DE LECTURA Y DESPOJO DEL BOM UTF-8                              
017800 01  WKS-LINEA-ENTRADA-GRP.                                               
017900     05  WKS-LINEA-ENTRADA          PIC X(400).                           
018000 01  WKS-LINEA-BOM-R REDEFINES WKS-LINEA-ENTRADA-GRP.                     
018100     05  WKS-BOM-BYTE-1             PIC X.                                
018200     05  WKS-BOM-BYTE-2             PIC X.                                
018300     05  WKS-BOM-BYTE-3             PIC X.                                
018400     05  FILLER                     PIC X(397).                           
018500 01  WKS-INICIO-LINEA                PIC 9(03) COMP VALUE 1.              
018600*    CAMPOS DE TRABAJO PARA PARTIR LA LINEA DE ENTRADA (CSV)              
018700 01  WKS-CAMPOS-CSV.                                                      
018800     05  WKS-CSV-CUENTA              PIC X(40).                           
018900     05  WKS-CSV-CATEGORIA           PIC X(40).                           
019000     05  WKS-CSV-MONEDA              PIC X(03).                           
019100     05  WKS-CSV-FECHA-TXT           PIC X(10).                           
019200     05  WKS-CSV-DESCRIPCION         PIC X(80).                           
019300     05  WKS-CSV-TOTAL-TXT           PIC X(20).                           
019400     05  WKS-CSV-TRASLADO            PIC X(40).                           
019500     05  FILLER                     PIC X(10).                            
019600*    CONVERSION DE LA FECHA DE ENTRADA (DD.MM.AAAA)                       
019700 01  WKS-FECHA-CONVERTIDA.                                                
019800     05  WKS-FEC-DIA-NUM             PIC 9(02).                           
019900     05  WKS-FEC-MES-NUM             PIC 9(02).                           
020000     05  WKS-FEC-ANIO-NUM            PIC 9(04).                           
020100 01  WKS-FECHA-CONVERTIDA-R REDEFINES WKS-FECHA-CONVERTIDA                
020200                                     PIC 9(08).                           
020300*    CONVERSION DEL TOTAL DE ENTRADA (COMA DECIMAL, SIGNO)                
020400 01  WKS-TOTAL-TXT-SIN-SIGNO         PIC X(19).                           
020500 01  WKS-TOTAL-PARTE-ENTERA          PIC 9(11).                           
020600 01  WKS-TOTAL-PARTE-DECIMAL         PIC 9(02).                           
020700 01  WKS-TOTAL-NUM                   PIC S9(13)V99.                       
020800*    TABLA EN MEMORIA DE LOS MOVIMIENTOS DE ENTRADA YA VALIDOS            
020900 01  WKS-TABLA-ENTRADA.                                                   
021000     05  WKS-TAB-ENT OCCURS 1 TO 20000 TIMES                              
021100             DEPENDING ON WKS-TOT-TABLA-ENT                               
021200             INDEXED BY WKS-IDX-ENT.                                      
021300         COPY CFPENT1.                                                    
021400*    PATA PENDIENTE DE UN TRASLADO ENTRE CUENTAS (SE ARMA A MANO,         
021500*    IGUAL QUE LAS AREAS FSE-TLMATH/FSE-TIMATH DE MIGRACFS, EN            
021600*    VEZ DE REUTILIZAR EL COPY DE ENTRADA)                                
021700 01  WKS-TRASLADO-PENDIENTE.                                              
021800     05  WKS-PEND-ACTIVO             PIC X     VALUE 'N'.                 
021900         88  PEND-HAY-TRASLADO                  VALUE 'S'.                
022000         88  PEND-NO-HAY-TRASLADO               VALUE 'N'.                
022100     05  WKS-PEND-CUENTA             PIC X(40).                           
022200     05  WKS-PEND-CATEGORIA          PIC X(40).                           
022300     05  WKS-PEND-MONEDA             PIC X(03).                           
022400     05  WKS-PEND-FECHA-NUM          PIC 9(08).                           
022500     05  WKS-PEND-FECHA-R REDEFINES WKS-PEND-FECHA-NUM.                   
022600         10  WKS-PEND-FEC-DIA        PIC 9(02).                           
022700         10  WKS-PEND-FEC-MES        PIC 9(02).                           
022800         10  WKS-PEND-FEC-ANIO       PIC 9(04).                           
022900     05  WKS-PEND-DESCRIPCION        PIC X(80).                           
023000     05  WKS-PEND-TOTAL              PIC S9(13)V99.                       
023100     05  WKS-PEND-TRASLADO           PIC X(40).                           
023200     05  FILLER                      PIC X(15).                           
023300*    REGISTRO DE SALIDA YA CONVERTIDO (FORMATO ZENMONEY)                  
023400 01  WKS-REG-SALIDA.                                                      
023500     COPY CFPSAL1.                                                        
023600*    LISTA DE CONTROL DE CUENTAS MULTIMONEDA (PARAMETRO BATCH)            
023700 01  WKS-TABLA-CTAS-MM.                                                   
023800     05  WKS-CTA-MM OCCURS 1 TO 500 TIMES                                 
023900             DEPENDING ON WKS-TOT-CTAS-MM                                 
024000             INDEXED BY WKS-IDX-MM                                        
024100                                     PIC X(40).                           
024200*    BITACORA EN MEMORIA DE CUENTAS VISTAS POR MONEDA (NO SE              
024300*    ESCRIBE A ARCHIVO, SOLO PARA LA ESTADISTICA DE CIERRE)               
024400 01  WKS-TABLA-CTAS-VISTAS.                                               
024500     05  WKS-CTA-VISTA OCCURS 1 TO 500 TIMES                              
024600             DEPENDING ON WKS-TOT-CTAS-VISTAS                             
024700             INDEXED BY WKS-IDX-VIS.                                      
024800         10  WKS-VIS-CUENTA          PIC X(40).                           
024900         10  WKS-TOT-MONEDAS-VIS     PIC 9(01) COMP.                      
025000         10  WKS-VIS-MONEDA-1        PIC X(03).                           
025100         10  WKS-VIS-MONEDA-2        PIC X(03).                           
025200         10  WKS-VIS-MONEDA-3        PIC X(03).                           
025300*    AREA DE "PARAMETROS" DE TRABAJO (EQUIVALENTE A LINKAGE DE            
025400*    UNA SUBRUTINA, PERO TODO DENTRO DEL MISMO PROGRAMA)                  
025500 01  WKS-PARM-CUENTA                 PIC X(40).                           
025600 01  WKS-PARM-MONEDA                 PIC X(03).                           
025700 01  WKS-PARM-CUENTA-DECORADA        PIC X(43).                           
025800 01  WKS-PARM-MONTO                  PIC S9(13)V99.                       
025900 01  WKS-PARM-MONTO-TXT              PIC X(16).                           
026000 01  WKS-PARM-TEXTO                  PIC X(80).                           
026100 01  WKS-PARM-LARGO-MAX              PIC 9(02) COMP.                      
026200 01  WKS-PARM-ESPACIOS-FIN           PIC 9(02) COMP.                      
026300 01  WKS-PARM-LARGO-REAL             PIC 9(02) COMP.                      
026400*    AREA DE FORMATEO DE MONTOS Y ARMADO DE LA LINEA DE SALIDA            
026500 01  WKS-MONTO-EDITADO               PIC Z(12)9.99.                       
026600 01  WKS-MONTO-OFFSET                PIC 9(02) COMP.                      
026700 01  WKS-PUNTERO-SALIDA               PIC 9(04) COMP.                     
026800 PROCEDURE DIVISION.                                                      
026900*****************************************************************         
027000* 100-MAIN            - CONTROL GENERAL DEL PROCESO              *        
027100*****************************************************************         
027200 100-MAIN SECTION.                                                        
027300 100-INICIO.                                                              
027400     DISPLAY 'CFPCNV01 - INICIA CONVERSION DE MOVIMIENTOS DOMES'          
027500         UPON CONSOLE.                                                    
027600     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-EXIT.             
027700     PERFORM 120-CARGA-CTAS-MULTIMONEDA                                   
027800         THRU 120-CARGA-CTAS-MULTIMONEDA-EXIT.                            
027900     SET PEND-NO-HAY-TRASLADO TO TRUE.                                    
028000     PERFORM 130-CARGA-ENTRADA THRU 130-CARGA-ENTRADA-EXIT                
028100         UNTIL HAY-FIN-ENTRA.                                             
028200     PERFORM 140-ESCRIBE-CABECERA THRU 140-ESCRIBE-CABECERA-EXIT.         
028300     PERFORM 300-PROCESA-REGISTROS THRU 300-PROCESA-REGISTROS-EXIT        
028400         VARYING WKS-IDX-ENT FROM 1 BY 1                                  
028500         UNTIL WKS-IDX-ENT > WKS-TOT-TABLA-ENT.                           
028600     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-EXIT.                 
028700     PERFORM 950-CERRAR-ARCHIVOS THRU 950-CERRAR-ARCHIVOS-EXIT.           
028800     MOVE 0 TO RETURN-CODE.                                               
028900     STOP RUN.                                                            
029000 100-MAIN-EXIT.                                                           
029100     EXIT.                                                                
029200*****************************************************************         
029300* 110-ABRIR-ARCHIVOS  - ABRE LOS TRES ARCHIVOS DEL PROCESO       *        
029400*****************************************************************         
029500 110-ABRIR-ARCHIVOS SECTION.                                              
029600 110-INICIO.                                                              
029700     OPEN INPUT  CFP-ENTRA.                                               
029800     OPEN INPUT  CFP-CTLMM.                                               
029900     OPEN OUTPUT CFP-SALID.                                               
030000     IF FS-ENTRA NOT = '00'                                               
030100         MOVE 'CFPENTRA' TO WKS-PARM-ARCHIVO                              
030200         MOVE 'APERTURA' TO WKS-PARM-ACCION                               
030300         MOVE FS-ENTRA    TO WKS-PARM-STATUS                              
030400         PERFORM 990-ERROR-ARCHIVO THRU 990-ERROR-ARCHIVO-EXIT            
030500         MOVE 91 TO RETURN-CODE                                           
030600         STOP RUN                                                         
030700     END-IF.                                                              
030800     IF FS-CTLMM NOT = '00'                                               
030900         MOVE 'CFPCTLMM' TO WKS-PARM-ARCHIVO                              
031000         MOVE 'APERTURA' TO WKS-PARM-ACCION                               
031100         MOVE FS-CTLMM    TO WKS-PARM-STATUS                              
031200         PERFORM 990-ERROR-ARCHIVO THRU 990-ERROR-ARCHIVO-EXIT            
031300         MOVE 92 TO RETURN-CODE                                           
031400         STOP RUN                                                         
031500     END-IF.                                                              
031600     IF FS-SALID NOT = '00'                                               
031700         MOVE 'CFPSALID' TO WKS-PARM-ARCHIVO                              
031800         MOVE 'APERTURA' TO WKS-PARM-ACCION                               
031900         MOVE FS-SALID    TO WKS-PARM-STATUS                              
032000         PERFORM 990-ERROR-ARCHIVO THRU 990-ERROR-ARCHIVO-EXIT            
032100         MOVE 93 TO RETURN-CODE                                           
032200         STOP RUN                                                         
032300     END-IF.                                                              
032400 110-ABRIR-ARCHIVOS-EXIT.                                                 
032500     EXIT.                                                                
032600*****************************************************************         
032700* 120-CARGA-CTAS-MULTIMONEDA - CARGA LA LISTA DE CUENTAS         *        
032800*             MULTIMONEDA (PARAMETRO BATCH) EN LA TABLA WKS-     *        
032900*             CTA-MM.                                            *        
033000*****************************************************************         
033100 120-CARGA-CTAS-MULTIMONEDA SECTION.                                      
033200 120-INICIO.                                                              
033300     SET NO-FIN-CTLMM TO TRUE.                                            
033400     PERFORM 121-LEE-CTA-MULTIMONEDA                                      
033500         THRU 121-LEE-CTA-MULTIMONEDA-EXIT                                
033600         UNTIL HAY-FIN-CTLMM.                                             
033700 120-CARGA-CTAS-MULTIMONEDA-EXIT.                                         
033800     EXIT.                                                                
033900*                                                                         
034000 121-LEE-CTA-MULTIMONEDA SECTION.                                         
034100 121-INICIO.                                                              
034200     READ CFP-CTLMM                                                       
034300         AT END                                                           
034400             SET HAY-FIN-CTLMM TO TRUE                                    
034500             GO TO 121-LEE-CTA-MULTIMONEDA-EXIT                           
034600     END-READ.                                                            
034700     IF REG-CTLMM-CUENTA NOT = SPACES                                     
034800         AND WKS-TOT-CTAS-MM < 500                                        
034900         ADD 1 TO WKS-TOT-CTAS-MM                                         
035000         MOVE REG-CTLMM-CUENTA TO WKS-CTA-MM(WKS-TOT-CTAS-MM)             
035100     END-IF.                                                              
035200 121-LEE-CTA-MULTIMONEDA-EXIT.                                            
035300     EXIT.                                                                
035400*****************************************************************         
035500* 130-CARGA-ENTRADA   - LEE UNA LINEA DEL EXTRACTO, LA PARTE,    *        
035600*             LA VALIDA Y LA GUARDA EN LA TABLA DE ENTRADA.      *        
035700*             SE INVOCA UNA VEZ POR LINEA DESDE 100-MAIN HASTA   *        
035800*             FIN DE ARCHIVO (EL ARCHIVO COMPLETO SE CARGA EN    *        
035900*             MEMORIA ANTES DE CONVERTIR NADA, TAL COMO LO HACE  *        
036000*             EL SISTEMA ORIGEN).                                *        
036100*****************************************************************         
036200 130-CARGA-ENTRADA SECTION.                                               
036300 130-INICIO.                                                              
036400     READ CFP-ENTRA INTO WKS-LINEA-ENTRADA-GRP                            
036500         AT END                                                           
036600             SET HAY-FIN-ENTRA TO TRUE                                    
036700             GO TO 130-CARGA-ENTRADA-EXIT                                 
036800     END-READ.                                                            
036900     IF ES-PRIMERA-LINEA                                                  
037000         PERFORM 131-QUITA-BOM THRU 131-QUITA-BOM-EXIT                    
037100         SET NO-ES-PRIMERA-LINEA TO TRUE                                  
037200         GO TO 130-CARGA-ENTRADA-EXIT                                     
037300     END-IF.                                                              
037400     ADD 1 TO WKS-TOT-LEIDOS.                                             
037500     DISPLAY 'CFPCNV01 - LEIDO REGISTRO NO. ' WKS-TOT-LEIDOS              
037600         UPON CONSOLE.                                                    
037700     PERFORM 135-PARTE-LINEA-ENTRADA                                      
037800         THRU 135-PARTE-LINEA-ENTRADA-EXIT.                               
037900     PERFORM 136-VALIDA-REGISTRO-ENTRADA                                  
038000         THRU 136-VALIDA-REGISTRO-ENTRADA-EXIT.                           
038100     IF REGISTRO-ES-VALIDO                                                
038200         PERFORM 137-ALMACENA-REGISTRO-ENTRADA                            
038300             THRU 137-ALMACENA-REGISTRO-ENTRADA-EXIT                      
038400         ADD 1 TO WKS-TOT-VALIDOS                                         
038500     ELSE                                                                 
038600         ADD 1 TO WKS-TOT-RECHAZADOS-ENT                                  
038700         DISPLAY 'CFPCNV01 - REGISTRO RECHAZADO, LINEA NO. '              
038800             WKS-TOT-LEIDOS UPON CONSOLE                                  
038900     END-IF.                                                              
039000 130-CARGA-ENTRADA-EXIT.                                                  
039100     EXIT.                                                                
039200*                                                                         
039300 131-QUITA-BOM SECTION.                                                   
039400 131-INICIO.                                                              
039500     MOVE 1 TO WKS-INICIO-LINEA.                                          
039600     IF WKS-BOM-BYTE-1 = X'EF'                                            
039700         AND WKS-BOM-BYTE-2 = X'BB'                                       
039800         AND WKS-BOM-BYTE-3 = X'BF'                                       
039900         MOVE 4 TO WKS-INICIO-LINEA                                       
040000     END-IF.                                                              
040100 131-QUITA-BOM-EXIT.                                                      
040200     EXIT.                                                                
040300*****************************************************************         
040400* 135-PARTE-LINEA-ENTRADA - PARTE LA LINEA LEIDA EN LOS 7        *        
040500*             CAMPOS DEL EXTRACTO, SEPARADOS POR PUNTO Y COMA.   *        
040600*             UNA CELDA EN BLANCO QUEDA COMO SPACES, QUE ES LA   *        
040700*             REPRESENTACION DE "AUSENTE" EN ESTE PROGRAMA.      *        
040800*****************************************************************         
040900 135-PARTE-LINEA-ENTRADA SECTION.                                         
041000 135-INICIO.                                                              
041100*                                        TK-1536 - SI UNA CELDA           
041200*               VIENE VACIA EL UNSTRING NO TOCA EL CAMPO DESTINO,         
041300*               ASI QUE SE LIMPIA TODO EL AREA ANTES DE PARTIR.           
041400     MOVE SPACES TO WKS-CAMPOS-CSV.                                       
041500     UNSTRING WKS-LINEA-ENTRADA(WKS-INICIO-LINEA:)                        
041600         DELIMITED BY ';'                                                 
041700         INTO WKS-CSV-CUENTA,    WKS-CSV-CATEGORIA,                       
041800              WKS-CSV-MONEDA,    WKS-CSV-FECHA-TXT,                       
041900              WKS-CSV-DESCRIPCION, WKS-CSV-TOTAL-TXT,                     
042000              WKS-CSV-TRASLADO                                            
042100     END-UNSTRING.                                                        
042200 135-PARTE-LINEA-ENTRADA-EXIT.                                            
042300     EXIT.                                                                
042400*****************************************************************         
042500* 136-VALIDA-REGISTRO-ENTRADA - EL REGISTRO ES VALIDO SOLO SI    *        
042600*             CUENTA, MONEDA, FECHA Y TOTAL VIENEN LLENOS.       *        
042700*             CATEGORIA, DESCRIPCION Y TRASLADO SON OPCIONALES.  *        
042800*             SI ES VALIDO SE CONVIERTEN FECHA Y TOTAL A SU      *        
042900*             FORMA NUMERICA.                                    *        
043000*****************************************************************         
043100 136-VALIDA-REGISTRO-ENTRADA SECTION.                                     
043200 136-INICIO.                                                              
043300     SET REGISTRO-ES-VALIDO TO TRUE.                                      
043400     IF WKS-CSV-CUENTA = SPACES                                           
043500         SET REGISTRO-NO-ES-VALIDO TO TRUE                                
043600     END-IF.                                                              
043700     IF WKS-CSV-MONEDA = SPACES                                           
043800         SET REGISTRO-NO-ES-VALIDO TO TRUE                                
043900     ELSE                                                                 
044000         IF WKS-CSV-MONEDA IS NOT CLASE-ALFA-MONEDA                       
044100             SET REGISTRO-NO-ES-VALIDO TO TRUE                            
044200         END-IF                                                           
044300     END-IF.                                                              
044400     IF WKS-CSV-FECHA-TXT = SPACES                                        
044500         SET REGISTRO-NO-ES-VALIDO TO TRUE                                
044600     END-IF.                                                              
044700     IF WKS-CSV-TOTAL-TXT = SPACES                                        
044800         SET REGISTRO-NO-ES-VALIDO TO TRUE                                
044900     END-IF.                                                              
045000     IF REGISTRO-ES-VALIDO                                                
045100         PERFORM 138-CONVIERTE-FECHA-ENTRADA                              
045200             THRU 138-CONVIERTE-FECHA-ENTRADA-EXIT                        
045300         PERFORM 139-CONVIERTE-TOTAL-ENTRADA                              
045400             THRU 139-CONVIERTE-TOTAL-ENTRADA-EXIT                        
045500     END-IF.                                                              
045600 136-VALIDA-REGISTRO-ENTRADA-EXIT.                                        
045700     EXIT.                                                                
045800*****************************************************************         
045900* 137-ALMACENA-REGISTRO-ENTRADA - AGREGA EL REGISTRO YA VALIDO   *        
046000*             Y CONVERTIDO AL FINAL DE LA TABLA EN MEMORIA.      *        
046100*****************************************************************         
046200 137-ALMACENA-REGISTRO-ENTRADA SECTION.                                   
046300 137-INICIO.                                                              
046400     ADD 1 TO WKS-TOT-TABLA-ENT.                                          
046500     MOVE WKS-CSV-CUENTA      TO ENT-CUENTA(WKS-TOT-TABLA-ENT).           
046600     MOVE WKS-CSV-CATEGORIA   TO ENT-CATEGORIA(WKS-TOT-TABLA-ENT).        
046700     MOVE WKS-CSV-MONEDA      TO ENT-MONEDA(WKS-TOT-TABLA-ENT).           
046800     MOVE WKS-FECHA-CONVERTIDA-R                                          
046900                              TO ENT-FECHA-NUM(WKS-TOT-TABLA-ENT).        
047000     MOVE WKS-CSV-DESCRIPCION                                             
047100         TO ENT-DESCRIPCION(WKS-TOT-TABLA-ENT).                           
047200     MOVE WKS-TOTAL-NUM       TO ENT-TOTAL(WKS-TOT-TABLA-ENT).            
047300     MOVE WKS-CSV-TRASLADO    TO ENT-TRASLADO(WKS-TOT-TABLA-ENT).         
047400 137-ALMACENA-REGISTRO-ENTRADA-EXIT.                                      
047500     EXIT.                                                                
047600*****************************************************************         
047700* 138-CONVIERTE-FECHA-ENTRADA - PARTE DD.MM.AAAA EN SUS TRES     *        
047800*             COMPONENTES NUMERICOS.                             *        
047900*****************************************************************         
048000 138-CONVIERTE-FECHA-ENTRADA SECTION.                                     
048100 138-INICIO.                                                              
048200     UNSTRING WKS-CSV-FECHA-TXT DELIMITED BY '.'                          
048300         INTO WKS-FEC-DIA-NUM, WKS-FEC-MES-NUM, WKS-FEC-ANIO-NUM          
048400     END-UNSTRING.                                                        
048500 138-CONVIERTE-FECHA-ENTRADA-EXIT.                                        
048600     EXIT.                                                                
048700*****************************************************************         
048800* 139-CONVIERTE-TOTAL-ENTRADA - PARTE EL TOTAL DE TEXTO (CON     *        
048900*             COMA DECIMAL Y POSIBLE SIGNO NEGATIVO) Y LO        *        
049000*             CONVIERTE A UN CAMPO NUMERICO CON SIGNO.           *        
049100*****************************************************************         
049200 139-CONVIERTE-TOTAL-ENTRADA SECTION.                                     
049300 139-INICIO.                                                              
049400     MOVE SPACES TO WKS-TOTAL-TXT-SIN-SIGNO.                              
049500     IF WKS-CSV-TOTAL-TXT(1:1) = '-'                                      
049600         SET TOTAL-ENTRADA-NEGATIVO TO TRUE                               
049700         MOVE WKS-CSV-TOTAL-TXT(2:19) TO WKS-TOTAL-TXT-SIN-SIGNO          
049800     ELSE                                                                 
049900         SET TOTAL-ENTRADA-POSITIVO TO TRUE                               
050000         MOVE WKS-CSV-TOTAL-TXT TO WKS-TOTAL-TXT-SIN-SIGNO                
050100     END-IF.                                                              
050200     MOVE 0 TO WKS-TOTAL-PARTE-ENTERA.                                    
050300     MOVE 0 TO WKS-TOTAL-PARTE-DECIMAL.                                   
050400     UNSTRING WKS-TOTAL-TXT-SIN-SIGNO DELIMITED BY ','                    
050500         INTO WKS-TOTAL-PARTE-ENTERA, WKS-TOTAL-PARTE-DECIMAL             
050600     END-UNSTRING.                                                        
050700     COMPUTE WKS-TOTAL-NUM =                                              
050800         WKS-TOTAL-PARTE-ENTERA + (WKS-TOTAL-PARTE-DECIMAL / 100).        
050900     IF TOTAL-ENTRADA-NEGATIVO                                            
051000         COMPUTE WKS-TOTAL-NUM = WKS-TOTAL-NUM * -1                       
051100     END-IF.                                                              
051200 139-CONVIERTE-TOTAL-ENTRADA-EXIT.                                        
051300     EXIT.                                                                
051400*****************************************************************         
051500* 140-ESCRIBE-CABECERA - ESCRIBE EL RENGLON DE ENCABEZADO DEL    *        
051600*             ARCHIVO DE SALIDA CON LOS NOMBRES DE CAMPO DEL     *        
051700*             FORMATO DE CARGA DE ZENMONEY.                      *        
051800*****************************************************************         
051900 140-ESCRIBE-CABECERA SECTION.                                            
052000 140-INICIO.                                                              
052100     MOVE SPACES TO REG-SALID-TEXTO.                                      
052200     MOVE 1 TO WKS-PUNTERO-SALIDA.                                        
052300     STRING 'CategoryName,Comment,Date,Income,IncomeAccountName,'         
052400         DELIMITED BY SIZE                                                
052500         INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA             
052600     END-STRING.                                                          
052700     STRING 'IncomeCurrencyShortTitle,Outcome,OutcomeAccountName'         
052800         DELIMITED BY SIZE                                                
052900         INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA             
053000     END-STRING.                                                          
053100     STRING ',OutcomeCurrencyShortTitle' DELIMITED BY SIZE                
053200         INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA             
053300     END-STRING.                                                          
053400     WRITE REG-SALID.                                                     
053500 140-ESCRIBE-CABECERA-EXIT.                                               
053600     EXIT.                                                                
053700*****************************************************************         
053800* 300-PROCESA-REGISTROS - RECORRE LA TABLA DE ENTRADA YA         *        
053900*             CARGADA Y, POR CADA MOVIMIENTO, LO CONVIERTE       *        
054000*             DIRECTO O LO ENCOLA/PAREA SI ES PATA DE TRASLADO.  *        
054100*****************************************************************         
054200 300-PROCESA-REGISTROS SECTION.                                           
054300 300-INICIO.                                                              
054400     IF ENT-TRASLADO(WKS-IDX-ENT) = SPACES                                
054500         PERFORM 310-CONVIERTE-SIMPLE                                     
054600             THRU 310-CONVIERTE-SIMPLE-EXIT                               
054700     ELSE                                                                 
054800         PERFORM 320-ATIENDE-TRASLADO                                     
054900             THRU 320-ATIENDE-TRASLADO-EXIT                               
055000     END-IF.                                                              
055100 300-PROCESA-REGISTROS-EXIT.                                              
055200     EXIT.                                                                
055300*****************************************************************         
055400* 310-CONVIERTE-SIMPLE - CONVIERTE UN MOVIMIENTO QUE NO ES       *        
055500*             TRASLADO.  TOTAL >= 0 ES INGRESO, TOTAL < 0 ES     *        
055600*             EGRESO (EL CERO SE TRATA COMO INGRESO).            *        
055700*****************************************************************         
055800 310-CONVIERTE-SIMPLE SECTION.                                            
055900 310-INICIO.                                                              
056000     MOVE ENT-CATEGORIA(WKS-IDX-ENT)    TO SAL-NOM-CATEGORIA.             
056100     MOVE ENT-DESCRIPCION(WKS-IDX-ENT)  TO SAL-COMENTARIO.                
056200     MOVE ENT-FEC-DIA(WKS-IDX-ENT)      TO SAL-FEC-TXT-DIA.               
056300     MOVE ENT-FEC-MES(WKS-IDX-ENT)      TO SAL-FEC-TXT-MES.               
056400     MOVE ENT-FEC-ANIO(WKS-IDX-ENT)     TO SAL-FEC-TXT-ANIO.              
056500     MOVE ZEROS TO SAL-INGRESO SAL-EGRESO.                                
056600     MOVE SPACES TO SAL-CTA-INGRESO SAL-MONEDA-INGRESO.                   
056700     MOVE SPACES TO SAL-CTA-EGRESO SAL-MONEDA-EGRESO.                     
056800     MOVE ENT-CUENTA(WKS-IDX-ENT) TO WKS-PARM-CUENTA.                     
056900     MOVE ENT-MONEDA(WKS-IDX-ENT) TO WKS-PARM-MONEDA.                     
057000     PERFORM 340-DECORA-NOMBRE-CUENTA                                     
057100         THRU 340-DECORA-NOMBRE-CUENTA-EXIT.                              
057200     IF ENT-TOTAL(WKS-IDX-ENT) >= 0                                       
057300         SET SAL-HAY-INGRESO TO TRUE                                      
057400         SET SAL-NO-HAY-EGRESO TO TRUE                                    
057500         MOVE ENT-TOTAL(WKS-IDX-ENT)  TO SAL-INGRESO                      
057600         MOVE WKS-PARM-CUENTA-DECORADA TO SAL-CTA-INGRESO                 
057700         MOVE ENT-MONEDA(WKS-IDX-ENT) TO SAL-MONEDA-INGRESO               
057800     ELSE                                                                 
057900         SET SAL-HAY-EGRESO TO TRUE                                       
058000         SET SAL-NO-HAY-INGRESO TO TRUE                                   
058100         COMPUTE SAL-EGRESO = ENT-TOTAL(WKS-IDX-ENT) * -1                 
058200         MOVE WKS-PARM-CUENTA-DECORADA TO SAL-CTA-EGRESO                  
058300         MOVE ENT-MONEDA(WKS-IDX-ENT) TO SAL-MONEDA-EGRESO                
058400     END-IF.                                                              
058500     PERFORM 260-VALIDA-REGISTRO-SALIDA                                   
058600         THRU 260-VALIDA-REGISTRO-SALIDA-EXIT.                            
058700     IF SALIDA-ES-VALIDA                                                  
058800         PERFORM 270-ESCRIBE-REGISTRO-SALIDA                              
058900             THRU 270-ESCRIBE-REGISTRO-SALIDA-EXIT                        
059000         ADD 1 TO WKS-TOT-CONVERTIDOS                                     
059100     ELSE                                                                 
059200         ADD 1 TO WKS-TOT-RECHAZADOS-SAL                                  
059300         DISPLAY 'CFPCNV01 - REGISTRO DE SALIDA INVALIDO, CUENTA'         
059400             ' ' WKS-PARM-CUENTA UPON CONSOLE                             
059500     END-IF.                                                              
059600 310-CONVIERTE-SIMPLE-EXIT.                                               
059700     EXIT.                                                                
059800*****************************************************************         
059900* 320-ATIENDE-TRASLADO - SI NO HAY PATA PENDIENTE, ESTA ES LA    *        
060000*             PRIMERA PATA Y SE GUARDA.  SI YA HABIA UNA PATA    *        
060100*             PENDIENTE, ESTA ES LA SEGUNDA Y SE ARMA EL PAR.    *        
060200*****************************************************************         
060300 320-ATIENDE-TRASLADO SECTION.                                            
060400 320-INICIO.                                                              
060500     IF PEND-NO-HAY-TRASLADO                                              
060600         PERFORM 321-GUARDA-PENDIENTE                                     
060700             THRU 321-GUARDA-PENDIENTE-EXIT                               
060800     ELSE                                                                 
060900         PERFORM 330-CONVIERTE-TRASLADO                                   
061000             THRU 330-CONVIERTE-TRASLADO-EXIT                             
061100         SET PEND-NO-HAY-TRASLADO TO TRUE                                 
061200     END-IF.                                                              
061300 320-ATIENDE-TRASLADO-EXIT.                                               
061400     EXIT.                                                                
061500*                                                                         
061600 321-GUARDA-PENDIENTE SECTION.                                            
061700 321-INICIO.                                                              
061800     MOVE ENT-CUENTA(WKS-IDX-ENT)       TO WKS-PEND-CUENTA.               
061900     MOVE ENT-CATEGORIA(WKS-IDX-ENT)    TO WKS-PEND-CATEGORIA.            
062000     MOVE ENT-MONEDA(WKS-IDX-ENT)       TO WKS-PEND-MONEDA.               
062100     MOVE ENT-FECHA-NUM(WKS-IDX-ENT)    TO WKS-PEND-FECHA-NUM.            
062200     MOVE ENT-DESCRIPCION(WKS-IDX-ENT)  TO WKS-PEND-DESCRIPCION.          
062300     MOVE ENT-TOTAL(WKS-IDX-ENT)        TO WKS-PEND-TOTAL.                
062400     MOVE ENT-TRASLADO(WKS-IDX-ENT)     TO WKS-PEND-TRASLADO.             
062500     SET PEND-HAY-TRASLADO TO TRUE.                                       
062600 321-GUARDA-PENDIENTE-EXIT.                                               
062700     EXIT.                                                                
062800*****************************************************************         
062900* 330-CONVIERTE-TRASLADO - ARMA UN SOLO REGISTRO DE SALIDA A    *         
063000*             PARTIR DE LAS DOS PATAS DEL TRASLADO, SI EL PAR   *         
063100*             CUMPLE LAS PRECONDICIONES.                        *         
063200*****************************************************************         
063300 330-CONVIERTE-TRASLADO SECTION.                                          
063400 330-INICIO.                                                              
063500     PERFORM 331-VALIDA-PAR-TRASLADO                                      
063600         THRU 331-VALIDA-PAR-TRASLADO-EXIT.                               
063700     IF PAR-TRASLADO-INVALIDO                                             
063800         ADD 1 TO WKS-TOT-TRASLADOS-ERROR                                 
063900         DISPLAY 'CFPCNV01 - PAR DE TRASLADO RECHAZADO, CUENTA '          
064000             'ORIGEN ' WKS-PEND-CUENTA UPON CONSOLE                       
064100         GO TO 330-CONVIERTE-TRASLADO-EXIT                                
064200     END-IF.                                                              
064300     MOVE WKS-PEND-CATEGORIA       TO SAL-NOM-CATEGORIA.                  
064400     MOVE WKS-PEND-DESCRIPCION     TO SAL-COMENTARIO.                     
064500     MOVE WKS-PEND-FEC-DIA         TO SAL-FEC-TXT-DIA.                    
064600     MOVE WKS-PEND-FEC-MES         TO SAL-FEC-TXT-MES.                    
064700     MOVE WKS-PEND-FEC-ANIO        TO SAL-FEC-TXT-ANIO.                   
064800     MOVE ENT-TOTAL(WKS-IDX-ENT)   TO SAL-INGRESO.                        
064900     SET SAL-HAY-INGRESO TO TRUE.                                         
065000     MOVE ENT-CUENTA(WKS-IDX-ENT) TO WKS-PARM-CUENTA.                     
065100     MOVE ENT-MONEDA(WKS-IDX-ENT) TO WKS-PARM-MONEDA.                     
065200     PERFORM 340-DECORA-NOMBRE-CUENTA                                     
065300         THRU 340-DECORA-NOMBRE-CUENTA-EXIT.                              
065400     MOVE WKS-PARM-CUENTA-DECORADA TO SAL-CTA-INGRESO.                    
065500     MOVE ENT-MONEDA(WKS-IDX-ENT)  TO SAL-MONEDA-INGRESO.                 
065600     COMPUTE SAL-EGRESO = WKS-PEND-TOTAL * -1.                            
065700     SET SAL-HAY-EGRESO TO TRUE.                                          
065800     MOVE WKS-PEND-CUENTA TO WKS-PARM-CUENTA.                             
065900     MOVE WKS-PEND-MONEDA TO WKS-PARM-MONEDA.                             
066000     PERFORM 340-DECORA-NOMBRE-CUENTA                                     
066100         THRU 340-DECORA-NOMBRE-CUENTA-EXIT.                              
066200     MOVE WKS-PARM-CUENTA-DECORADA TO SAL-CTA-EGRESO.                     
066300     MOVE WKS-PEND-MONEDA          TO SAL-MONEDA-EGRESO.                  
066400     PERFORM 260-VALIDA-REGISTRO-SALIDA                                   
066500         THRU 260-VALIDA-REGISTRO-SALIDA-EXIT.                            
066600     IF SALIDA-ES-VALIDA                                                  
066700         PERFORM 270-ESCRIBE-REGISTRO-SALIDA                              
066800             THRU 270-ESCRIBE-REGISTRO-SALIDA-EXIT                        
066900         ADD 1 TO WKS-TOT-TRASLADOS-OK                                    
067000         ADD 1 TO WKS-TOT-CONVERTIDOS                                     
067100     ELSE                                                                 
067200         ADD 1 TO WKS-TOT-TRASLADOS-ERROR                                 
067300         DISPLAY 'CFPCNV01 - TRASLADO INVALIDO, CUENTA ORIGEN = '         
067400             'CUENTA DESTINO: ' WKS-PEND-CUENTA UPON CONSOLE              
067500     END-IF.                                                              
067600 330-CONVIERTE-TRASLADO-EXIT.                                             
067700     EXIT.                                                                
067800*****************************************************************         
067900* 331-VALIDA-PAR-TRASLADO - LA PATA PENDIENTE (1) DEBE SER DE    *        
068000*             SALIDA (TOTAL < 0), LA PATA ACTUAL (2) DEBE SER    *        
068100*             DE ENTRADA (TOTAL > 0) Y LA CUENTA DE LA PATA 2    *        
068200*             DEBE SER LA CUENTA DESTINO DECLARADA EN LA PATA 1. *        
068300*****************************************************************         
068400 331-VALIDA-PAR-TRASLADO SECTION.                                         
068500 331-INICIO.                                                              
068600     SET PAR-TRASLADO-VALIDO TO TRUE.                                     
068700     IF WKS-PEND-TOTAL NOT < 0                                            
068800         SET PAR-TRASLADO-INVALIDO TO TRUE                                
068900     END-IF.                                                              
069000     IF ENT-TOTAL(WKS-IDX-ENT) NOT > 0                                    
069100         SET PAR-TRASLADO-INVALIDO TO TRUE                                
069200     END-IF.                                                              
069300     IF ENT-CUENTA(WKS-IDX-ENT) NOT = WKS-PEND-TRASLADO                   
069400         SET PAR-TRASLADO-INVALIDO TO TRUE                                
069500     END-IF.                                                              
069600 331-VALIDA-PAR-TRASLADO-EXIT.                                            
069700     EXIT.                                                                
069800*****************************************************************         
069900* 340-DECORA-NOMBRE-CUENTA - SI LA CUENTA (WKS-PARM-CUENTA) ES   *        
070000*             MULTIMONEDA, EL NOMBRE DECORADO LLEVA EL SUFIJO    *        
070100*             " (MONEDA)"; SI NO, QUEDA IGUAL.  TAMBIEN ACTUA-   *        
070200*             LIZA LA BITACORA DE MONEDAS VISTAS POR CUENTA.     *        
070300*****************************************************************         
070400 340-DECORA-NOMBRE-CUENTA SECTION.                                        
070500 340-INICIO.                                                              
070600     MOVE WKS-PARM-CUENTA TO WKS-PARM-CUENTA-DECORADA.                    
070700     SET CUENTA-NO-ENCONTRADA-MM TO TRUE.                                 
070800     PERFORM 341-BUSCA-CTA-MULTIMONEDA                                    
070900         THRU 341-BUSCA-CTA-MULTIMONEDA-EXIT                              
071000         VARYING WKS-IDX-MM FROM 1 BY 1                                   
071100         UNTIL WKS-IDX-MM > WKS-TOT-CTAS-MM                               
071200            OR CUENTA-ENCONTRADA-MM.                                      
071300     IF CUENTA-ENCONTRADA-MM                                              
071400*                              TK-1541: SE CUENTA LA COLA DE              
071500*               ESPACIOS (COMO EN 281) PARA NO CORTAR PALABRAS.           
071600         MOVE WKS-PARM-CUENTA TO WKS-PARM-TEXTO                           
071700         MOVE 40 TO WKS-PARM-LARGO-MAX                                    
071800         PERFORM 281-RECORTA-TEXTO THRU 281-RECORTA-TEXTO-EXIT            
071900         MOVE SPACES TO WKS-PARM-CUENTA-DECORADA                          
072000         STRING WKS-PARM-TEXTO(1:WKS-PARM-LARGO-REAL)                     
072100                DELIMITED BY SIZE                                         
072200                ' (' DELIMITED BY SIZE                                    
072300                WKS-PARM-MONEDA   DELIMITED BY SIZE                       
072400                ')'  DELIMITED BY SIZE                                    
072500             INTO WKS-PARM-CUENTA-DECORADA                                
072600         END-STRING                                                       
072700     END-IF.                                                              
072800     PERFORM 345-REGISTRA-MONEDA-VISTA                                    
072900         THRU 345-REGISTRA-MONEDA-VISTA-EXIT.                             
073000 340-DECORA-NOMBRE-CUENTA-EXIT.                                           
073100     EXIT.                                                                
073200*                                                                         
073300 341-BUSCA-CTA-MULTIMONEDA SECTION.                                       
073400 341-INICIO.                                                              
073500     IF WKS-CTA-MM(WKS-IDX-MM) = WKS-PARM-CUENTA                          
073600         SET CUENTA-ENCONTRADA-MM TO TRUE                                 
073700     END-IF.                                                              
073800 341-BUSCA-CTA-MULTIMONEDA-EXIT.                                          
073900     EXIT.                                                                
074000*****************************************************************         
074100* 345-REGISTRA-MONEDA-VISTA - BITACORA EN MEMORIA (NUNCA A      *         
074200*             ARCHIVO) DE LAS MONEDAS VISTAS PARA CADA CUENTA,   *        
074300*             SOLO PARA LA ESTADISTICA DE DIAGNOSTICO DE CIERRE. *        
074400*****************************************************************         
074500 345-REGISTRA-MONEDA-VISTA SECTION.                                       
074600 345-INICIO.                                                              
074700     SET CUENTA-VISTA-NO-ENCONTRADA TO TRUE.                              
074800     PERFORM 346-BUSCA-CTA-VISTA THRU 346-BUSCA-CTA-VISTA-EXIT            
074900         VARYING WKS-IDX-VIS FROM 1 BY 1                                  
075000         UNTIL WKS-IDX-VIS > WKS-TOT-CTAS-VISTAS                          
075100            OR CUENTA-VISTA-ENCONTRADA.                                   
075200     IF CUENTA-VISTA-NO-ENCONTRADA                                        
075300         IF WKS-TOT-CTAS-VISTAS < 500                                     
075400             ADD 1 TO WKS-TOT-CTAS-VISTAS                                 
075500             MOVE WKS-PARM-CUENTA TO                                      
075600                 WKS-VIS-CUENTA(WKS-TOT-CTAS-VISTAS)                      
075700             MOVE WKS-PARM-MONEDA TO                                      
075800                 WKS-VIS-MONEDA-1(WKS-TOT-CTAS-VISTAS)                    
075900             MOVE 1 TO WKS-TOT-MONEDAS-VIS(WKS-TOT-CTAS-VISTAS)           
076000         END-IF                                                           
076100     ELSE                                                                 
076200         PERFORM 347-ACTUALIZA-MONEDAS-VISTA                              
076300             THRU 347-ACTUALIZA-MONEDAS-VISTA-EXIT                        
076400     END-IF.                                                              
076500 345-REGISTRA-MONEDA-VISTA-EXIT.                                          
076600     EXIT.                                                                
076700*                                                                         
076800 346-BUSCA-CTA-VISTA SECTION.                                             
076900 346-INICIO.                                                              
077000     IF WKS-VIS-CUENTA(WKS-IDX-VIS) = WKS-PARM-CUENTA                     
077100         SET CUENTA-VISTA-ENCONTRADA TO TRUE                              
077200     END-IF.                                                              
077300 346-BUSCA-CTA-VISTA-EXIT.                                                
077400     EXIT.                                                                
077500*                                                                         
077600 347-ACTUALIZA-MONEDAS-VISTA SECTION.                                     
077700 347-INICIO.                                                              
077800     IF WKS-PARM-MONEDA NOT = WKS-VIS-MONEDA-1(WKS-IDX-VIS)               
077900         AND WKS-PARM-MONEDA NOT = WKS-VIS-MONEDA-2(WKS-IDX-VIS)          
078000         AND WKS-PARM-MONEDA NOT = WKS-VIS-MONEDA-3(WKS-IDX-VIS)          
078100         EVALUATE WKS-TOT-MONEDAS-VIS(WKS-IDX-VIS)                        
078200             WHEN 1                                                       
078300                 MOVE WKS-PARM-MONEDA TO                                  
078400                     WKS-VIS-MONEDA-2(WKS-IDX-VIS)                        
078500                 ADD 1 TO WKS-TOT-MONEDAS-VIS(WKS-IDX-VIS)                
078600             WHEN 2                                                       
078700                 MOVE WKS-PARM-MONEDA TO                                  
078800                     WKS-VIS-MONEDA-3(WKS-IDX-VIS)                        
078900                 ADD 1 TO WKS-TOT-MONEDAS-VIS(WKS-IDX-VIS)                
079000             WHEN OTHER                                                   
079100                 CONTINUE                                                 
079200         END-EVALUATE                                                     
079300     END-IF.                                                              
079400 347-ACTUALIZA-MONEDAS-VISTA-EXIT.                                        
079500     EXIT.                                                                
079600*****************************************************************         
079700* 260-VALIDA-REGISTRO-SALIDA - EL REGISTRO DE SALIDA ES VALIDO  *         
079800*             SOLO SI TRAE FECHA Y AL MENOS UN LADO (INGRESO O  *         
079900*             EGRESO) COMPLETO, Y LA CUENTA DE INGRESO NO ES LA  *        
080000*             MISMA QUE LA CUENTA DE EGRESO.                     *        
080100*****************************************************************         
080200 260-VALIDA-REGISTRO-SALIDA SECTION.                                      
080300 260-INICIO.                                                              
080400     SET SALIDA-ES-VALIDA TO TRUE.                                        
080500     IF SAL-FECHA-TXT = SPACES                                            
080600         SET SALIDA-NO-ES-VALIDA TO TRUE                                  
080700     END-IF.                                                              
080800     IF SAL-NO-HAY-INGRESO AND SAL-NO-HAY-EGRESO                          
080900         SET SALIDA-NO-ES-VALIDA TO TRUE                                  
081000     END-IF.                                                              
081100     IF SAL-HAY-INGRESO AND SAL-HAY-EGRESO                                
081200         IF SAL-CTA-INGRESO = SAL-CTA-EGRESO                              
081300             SET SALIDA-NO-ES-VALIDA TO TRUE                              
081400         END-IF                                                           
081500     END-IF.                                                              
081600 260-VALIDA-REGISTRO-SALIDA-EXIT.                                         
081700     EXIT.                                                                
081800*****************************************************************         
081900* 270-ESCRIBE-REGISTRO-SALIDA - ARMA EL RENGLON CSV DE SALIDA   *         
082000*             (SEPARADO POR COMA) EN EL ORDEN DEL FORMATO DE     *        
082100*             CARGA DE ZENMONEY Y LO ESCRIBE AL ARCHIVO.         *        
082200*****************************************************************         
082300 270-ESCRIBE-REGISTRO-SALIDA SECTION.                                     
082400 270-INICIO.                                                              
082500     MOVE SPACES TO REG-SALID-TEXTO.                                      
082600     MOVE 1 TO WKS-PUNTERO-SALIDA.                                        
082700*                                                  -- CATEGORIA           
082800     MOVE SAL-NOM-CATEGORIA TO WKS-PARM-TEXTO.                            
082900     MOVE 40 TO WKS-PARM-LARGO-MAX.                                       
083000     PERFORM 281-RECORTA-TEXTO THRU 281-RECORTA-TEXTO-EXIT.               
083100     PERFORM 282-AGREGA-TEXTO THRU 282-AGREGA-TEXTO-EXIT.                 
083200     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
083300*                                                  -- COMENTARIO          
083400     MOVE SAL-COMENTARIO TO WKS-PARM-TEXTO.                               
083500     MOVE 80 TO WKS-PARM-LARGO-MAX.                                       
083600     PERFORM 281-RECORTA-TEXTO THRU 281-RECORTA-TEXTO-EXIT.               
083700     PERFORM 282-AGREGA-TEXTO THRU 282-AGREGA-TEXTO-EXIT.                 
083800     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
083900*                                                  -- FECHA               
084000     STRING SAL-FECHA-TXT DELIMITED BY SIZE                               
084100         INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA             
084200     END-STRING.                                                          
084300     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
084400*                                                  -- INGRESO             
084500     IF SAL-HAY-INGRESO                                                   
084600         MOVE SAL-INGRESO TO WKS-PARM-MONTO                               
084700         PERFORM 276-FORMATEA-MONTO THRU 276-FORMATEA-MONTO-EXIT          
084800         STRING WKS-PARM-MONTO-TXT DELIMITED BY SPACE                     
084900             INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA         
085000         END-STRING                                                       
085100     END-IF.                                                              
085200     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
085300*                                                  -- CTA INGRESO         
085400     IF SAL-HAY-INGRESO                                                   
085500         MOVE SAL-CTA-INGRESO TO WKS-PARM-TEXTO                           
085600         MOVE 43 TO WKS-PARM-LARGO-MAX                                    
085700         PERFORM 281-RECORTA-TEXTO THRU 281-RECORTA-TEXTO-EXIT            
085800         PERFORM 282-AGREGA-TEXTO THRU 282-AGREGA-TEXTO-EXIT              
085900     END-IF.                                                              
086000     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
086100*                                                  -- MONEDA INGR.        
086200     IF SAL-HAY-INGRESO                                                   
086300         STRING SAL-MONEDA-INGRESO DELIMITED BY SIZE                      
086400             INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA         
086500         END-STRING                                                       
086600     END-IF.                                                              
086700     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
086800*                                                  -- EGRESO              
086900     IF SAL-HAY-EGRESO                                                    
087000         MOVE SAL-EGRESO TO WKS-PARM-MONTO                                
087100         PERFORM 276-FORMATEA-MONTO THRU 276-FORMATEA-MONTO-EXIT          
087200         STRING WKS-PARM-MONTO-TXT DELIMITED BY SPACE                     
087300             INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA         
087400         END-STRING                                                       
087500     END-IF.                                                              
087600     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
087700*                                                  -- CTA EGRESO          
087800     IF SAL-HAY-EGRESO                                                    
087900         MOVE SAL-CTA-EGRESO TO WKS-PARM-TEXTO                            
088000         MOVE 43 TO WKS-PARM-LARGO-MAX                                    
088100         PERFORM 281-RECORTA-TEXTO THRU 281-RECORTA-TEXTO-EXIT            
088200         PERFORM 282-AGREGA-TEXTO THRU 282-AGREGA-TEXTO-EXIT              
088300     END-IF.                                                              
088400     PERFORM 285-AGREGA-COMA THRU 285-AGREGA-COMA-EXIT.                   
088500*                                                  -- MONEDA EGR.         
088600     IF SAL-HAY-EGRESO                                                    
088700         STRING SAL-MONEDA-EGRESO DELIMITED BY SIZE                       
088800             INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA         
088900         END-STRING                                                       
089000     END-IF.                                                              
089100     WRITE REG-SALID.                                                     
089200     IF FS-SALID = '00'                                                   
089300         ADD 1 TO WKS-TOT-ESCRITOS                                        
089400         DISPLAY 'CFPCNV01 - ESCRITO REGISTRO DE SALIDA NO. '             
089500             WKS-TOT-ESCRITOS UPON CONSOLE                                
089600     ELSE                                                                 
089700         MOVE 'CFPSALID' TO WKS-PARM-ARCHIVO                              
089800         MOVE 'ESCRITURA' TO WKS-PARM-ACCION                              
089900         MOVE FS-SALID TO WKS-PARM-STATUS                                 
090000         PERFORM 990-ERROR-ARCHIVO THRU 990-ERROR-ARCHIVO-EXIT            
090100     END-IF.                                                              
090200 270-ESCRIBE-REGISTRO-SALIDA-EXIT.                                        
090300     EXIT.                                                                
090400*                                                                         
090500 282-AGREGA-TEXTO SECTION.                                                
090600 282-INICIO.                                                              
090700     IF WKS-PARM-LARGO-REAL > 0                                           
090800         STRING WKS-PARM-TEXTO(1:WKS-PARM-LARGO-REAL)                     
090900             DELIMITED BY SIZE                                            
091000             INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA         
091100         END-STRING                                                       
091200     END-IF.                                                              
091300 282-AGREGA-TEXTO-EXIT.                                                   
091400     EXIT.                                                                
091500*                                                                         
091600 285-AGREGA-COMA SECTION.                                                 
091700 285-INICIO.                                                              
091800     STRING ',' DELIMITED BY SIZE                                         
091900         INTO REG-SALID-TEXTO WITH POINTER WKS-PUNTERO-SALIDA             
092000     END-STRING.                                                          
092100 285-AGREGA-COMA-EXIT.                                                    
092200     EXIT.                                                                
092300*****************************************************************         
092400* 276-FORMATEA-MONTO - CONVIERTE WKS-PARM-MONTO (NUMERICO) A SU  *        
092500*             FORMA DE TEXTO SIN ESPACIOS A LA IZQUIERDA, LISTA  *        
092600*             PARA ENTRAR EN EL RENGLON CSV DE SALIDA.           *        
092700*****************************************************************         
092800 276-FORMATEA-MONTO SECTION.                                              
092900 276-INICIO.                                                              
093000     MOVE WKS-PARM-MONTO TO WKS-MONTO-EDITADO.                            
093100     MOVE 0 TO WKS-MONTO-OFFSET.                                          
093200     INSPECT WKS-MONTO-EDITADO                                            
093300         TALLYING WKS-MONTO-OFFSET FOR LEADING SPACE.                     
093400     ADD 1 TO WKS-MONTO-OFFSET.                                           
093500     MOVE SPACES TO WKS-PARM-MONTO-TXT.                                   
093600     STRING WKS-MONTO-EDITADO(WKS-MONTO-OFFSET:)                          
093700         DELIMITED BY SIZE                                                
093800         INTO WKS-PARM-MONTO-TXT                                          
093900     END-STRING.                                                          
094000 276-FORMATEA-MONTO-EXIT.                                                 
094100     EXIT.                                                                
094200*****************************************************************         
094300* 281-RECORTA-TEXTO - CALCULA CUANTOS CARACTERES DE WKS-PARM-    *        
094400*             TEXTO (HASTA WKS-PARM-LARGO-MAX) SON UTILES, SIN   *        
094500*             CONTAR LOS ESPACIOS DE RELLENO AL FINAL.           *        
094600*****************************************************************         
094700 281-RECORTA-TEXTO SECTION.                                               
094800 281-INICIO.                                                              
094900     MOVE 0 TO WKS-PARM-ESPACIOS-FIN.                                     
095000     INSPECT WKS-PARM-TEXTO(1:WKS-PARM-LARGO-MAX)                         
095100         TALLYING WKS-PARM-ESPACIOS-FIN FOR TRAILING SPACE.               
095200     COMPUTE WKS-PARM-LARGO-REAL =                                        
095300         WKS-PARM-LARGO-MAX - WKS-PARM-ESPACIOS-FIN.                      
095400 281-RECORTA-TEXTO-EXIT.                                                  
095500     EXIT.                                                                
095600*****************************************************************         
095700* 900-ESTADISTICAS    - MUESTRA POR CONSOLA EL RESUMEN DE LA    *         
095800*             CORRIDA Y AVISA SI QUEDO UNA PATA DE TRASLADO     *         
095900*             SIN PAREJA AL CIERRE DEL ARCHIVO DE ENTRADA.      *         
096000*****************************************************************         
096100 900-ESTADISTICAS SECTION.                                                
096200 900-INICIO.                                                              
096300     DISPLAY 'CFPCNV01 - RESUMEN DE LA CORRIDA' UPON CONSOLE.             
096400     DISPLAY 'CFPCNV01 - REGISTROS LEIDOS .......... '                    
096500         WKS-TOT-LEIDOS UPON CONSOLE.                                     
096600     DISPLAY 'CFPCNV01 - REGISTROS VALIDOS .......... '                   
096700         WKS-TOT-VALIDOS UPON CONSOLE.                                    
096800     DISPLAY 'CFPCNV01 - RECHAZADOS EN ENTRADA ...... '                   
096900         WKS-TOT-RECHAZADOS-ENT UPON CONSOLE.                             
097000     DISPLAY 'CFPCNV01 - RECHAZADOS EN SALIDA ....... '                   
097100         WKS-TOT-RECHAZADOS-SAL UPON CONSOLE.                             
097200     DISPLAY 'CFPCNV01 - TRASLADOS PAREADOS OK ...... '                   
097300         WKS-TOT-TRASLADOS-OK UPON CONSOLE.                               
097400     DISPLAY 'CFPCNV01 - TRASLADOS RECHAZADOS ....... '                   
097500         WKS-TOT-TRASLADOS-ERROR UPON CONSOLE.                            
097600     DISPLAY 'CFPCNV01 - REGISTROS CONVERTIDOS ...... '                   
097700         WKS-TOT-CONVERTIDOS UPON CONSOLE.                                
097800     DISPLAY 'CFPCNV01 - REGISTROS ESCRITOS ......... '                   
097900         WKS-TOT-ESCRITOS UPON CONSOLE.                                   
098000     IF PEND-HAY-TRASLADO                                                 
098100         DISPLAY 'CFPCNV01 - AVISO: QUEDO UNA PATA DE TRASLADO '          
098200             'SIN PAREJA AL CIERRE, CUENTA ORIGEN = '                     
098300             WKS-PEND-CUENTA UPON CONSOLE                                 
098400         DISPLAY 'CFPCNV01 - ESA PATA SE DESCARTA, NO SE ESCRIBE'         
098500             ' AL ARCHIVO DE SALIDA' UPON CONSOLE                         
098600     END-IF.                                                              
098700     IF WKS-TOT-CTAS-VISTAS > 0                                           
098800         PERFORM 901-MUESTRA-CTA-VISTA                                    
098900             THRU 901-MUESTRA-CTA-VISTA-EXIT                              
099000             VARYING WKS-IDX-VIS FROM 1 BY 1                              
099100             UNTIL WKS-IDX-VIS > WKS-TOT-CTAS-VISTAS                      
099200     END-IF.                                                              
099300 900-ESTADISTICAS-EXIT.                                                   
099400     EXIT.                                                                
099500*                                                                         
099600 901-MUESTRA-CTA-VISTA SECTION.                                           
099700 901-INICIO.                                                              
099800     IF WKS-TOT-MONEDAS-VIS(WKS-IDX-VIS) > 1                              
099900         DISPLAY 'CFPCNV01 - CUENTA MULTIMONEDA DETECTADA: '              
100000             WKS-VIS-CUENTA(WKS-IDX-VIS) UPON CONSOLE                     
100100     END-IF.                                                              
100200 901-MUESTRA-CTA-VISTA-EXIT.                                              
100300     EXIT.                                                                
100400*****************************************************************         
100500* 950-CERRAR-ARCHIVOS - CIERRA LOS TRES ARCHIVOS DEL PROCESO    *         
100600*****************************************************************         
100700 950-CERRAR-ARCHIVOS SECTION.                                             
100800 950-INICIO.                                                              
100900     CLOSE CFP-ENTRA.                                                     
101000     CLOSE CFP-CTLMM.                                                     
101100     CLOSE CFP-SALID.                                                     
101200     IF FS-ENTRA NOT = '00'                                               
101300         MOVE 'CFPENTRA' TO WKS-PARM-ARCHIVO                              
101400         MOVE 'CIERRE'   TO WKS-PARM-ACCION                               
101500         MOVE FS-ENTRA    TO WKS-PARM-STATUS                              
101600         PERFORM 990-ERROR-ARCHIVO THRU 990-ERROR-ARCHIVO-EXIT            
101700     END-IF.                                                              
101800     IF FS-SALID NOT = '00'                                               
101900         MOVE 'CFPSALID' TO WKS-PARM-ARCHIVO                              
102000         MOVE 'CIERRE'   TO WKS-PARM-ACCION                               
102100         MOVE FS-SALID    TO WKS-PARM-STATUS                              
102200         PERFORM 990-ERROR-ARCHIVO THRU 990-ERROR-ARCHIVO-EXIT            
102300     END-IF.                                                              
102400     DISPLAY 'CFPCNV01 - FIN DE LA CONVERSION DE MOVIMIENTOS'             
102500         UPON CONSOLE.                                                    
102600 950-CERRAR-ARCHIVOS-EXIT.                                                
102700     EXIT.                                                                
102800*****************************************************************         
102900* 990-ERROR-ARCHIVO   - PANEL COMUN DE AVISO DE ERROR DE        *         
103000*             ARCHIVO.  NO DETIENE EL PROCESO POR SI SOLO; EL   *         
103100*             PARRAFO QUE LO INVOCA DECIDE SI CONTINUA O PARA.  *         
103200*****************************************************************         
103300 990-ERROR-ARCHIVO SECTION.                                               
103400 990-INICIO.                                                              
103500     DISPLAY '***************************************************'        
103600         UPON CONSOLE.                                                    
103700     DISPLAY '*  CFPCNV01 - ERROR DE ARCHIVO                    *'        
103800         UPON CONSOLE.                                                    
103900     DISPLAY '*  ARCHIVO : ' WKS-PARM-ARCHIVO UPON CONSOLE.               
104000     DISPLAY '*  ACCION  : ' WKS-PARM-ACCION UPON CONSOLE.                
104100     DISPLAY '*  STATUS  : ' WKS-PARM-STATUS UPON CONSOLE.                
104200     DISPLAY '***************************************************'        
104300         UPON CONSOLE.                                                    
104400 990-ERROR-ARCHIVO-EXIT.                                                  
104500     EXIT.                                                                
