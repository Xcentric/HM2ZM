000100*****************************************************************         
000200* CFPENT1      - LAYOUT DEL REGISTRO DE ENTRADA (HOMEMONEY)     *         
000300* APLICACION   - CONTROL DE FINANZAS PERSONALES                *          
000400*****************************************************************         
000500*  ESTE COPY DESCRIBE UN MOVIMIENTO LEIDO DEL EXTRACTO DEL                
000600*  SISTEMA DE CONTROL DOMESTICO (FORMATO DELIMITADO POR PUNTO Y           
000700*  COMA).  SE INCLUYE DEBAJO DE UN GRUPO OCCURS EN W0100-TABLA-           
000800*  ENTRADA (VER CFPCNV01), POR LO QUE NO LLEVA NIVEL 01 PROPIO.           
000900*                                                                         
001000*  14/09/87 RAMV TK-0341 VERSION INICIAL.                                 
001100*  22/03/89 RAMV TK-0512 SE AGREGA EL CAMPO DE TRASLADO PARA              
001200*               PODER CASAR LOS DOS MOVIMIENTOS DE UN TRASLADO            
001300*               ENTRE CUENTAS.                                            
001400*  05/06/92 JOSG TK-0734 SE AGREGA LA REDEFINICION DE LA FECHA            
001500*               EN DIA/MES/ANIO PARA EL REFORMATEO DE SALIDA.             
001600*  03/11/98 LEPR TK-1180 ANO 2000: EL ANIO DE LA FECHA SE AMPLIA          
001700*               A 4 DIGITOS (ANTES VENIA RECORTADO A 2).                  
001800*                                                                         
001900 10  ENT-CUENTA                     PIC X(40).                            
002000 10  ENT-CATEGORIA                  PIC X(40).                            
002100 10  ENT-MONEDA                     PIC X(03).                            
002200*                                                                 JOSG0692
002300 10  ENT-FECHA-NUM                  PIC 9(08).                            
002400 10  ENT-FECHA-R REDEFINES ENT-FECHA-NUM.                                 
002500    15  ENT-FEC-DIA                PIC 9(02).                             
002600    15  ENT-FEC-MES                PIC 9(02).                             
002700    15  ENT-FEC-ANIO               PIC 9(04).                             
002800 10  ENT-DESCRIPCION                PIC X(80).                            
002900 10  ENT-TOTAL                      PIC S9(13)V99.                        
003000 10  ENT-TRASLADO                   PIC X(40).                            
003100 10  FILLER                         PIC X(15).                            
